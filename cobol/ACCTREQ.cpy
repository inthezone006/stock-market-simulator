000100******************************************************************
000200*    ACCTREQ.CPY                                                 *
000300*    OPTIONAL SIGN-UP REQUEST RECORD - ONE PER LINE ON THE       *
000400*    ACCT-REQUEST-FILE.  EMPTY OR ABSENT FILE MEANS NO NEW       *
000500*    ACCOUNTS ARE OPENED THIS RUN.                               *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    910815  RFH   ACR-0001   ORIGINAL SIGN-UP REQUEST LAYOUT    *
001000******************************************************************
001100 01  ACCT-REQUEST-RECORD.
001200     05  AREQ-USERNAME              PIC X(20).
001300     05  AREQ-PASSWORD-PLAIN        PIC X(20).
001400     05  AREQ-STARTING-CASH         PIC S9(09)V99 COMP-3.
001500     05  AREQ-STARTING-CASH-X REDEFINES AREQ-STARTING-CASH
001600                                    PIC X(06).
001700     05  FILLER                     PIC X(30).
001800******************************************************************
