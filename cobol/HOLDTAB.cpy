000100******************************************************************
000200*    HOLDTAB.CPY                                                 *
000300*    IN-MEMORY HOLDING TABLE - HOLDING-FILE LOADED HERE AT       *
000400*    RUN START BY STKBATCH, REWRITTEN FROM HERE AT RUN END.      *
000500*    PASSED TO BUYSR/SELLSR ON THE CALL USING LIST - THEY        *
000600*    SEARCH IT, UPDATE IT IN PLACE, OR APPEND A NEW ROW.         *
000700******************************************************************
000800*    MAINT LOG                                                   *
000900*    YYMMDD  INIT  TKT        DESCRIPTION                        *
001000*    891114  RFH   HLD-0002   ORIGINAL IN-MEMORY HOLDING TABLE   *
001100*    970225  DLW   HLD-0033   ADDED HLD-LAST-TRADE-DATE          *
001200******************************************************************
001300 01  HOLDING-TABLE.
001400     05  HOLD-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
001500     05  HOLDING-ENTRY
001600             OCCURS 1 TO 2000 TIMES DEPENDING ON HOLD-TABLE-COUNT.
001700         10  HOLD-USERNAME          PIC X(20).
001800         10  HOLD-SYMBOL            PIC X(05).
001900         10  HOLD-SHARES            PIC S9(07) COMP-3.
002000         10  HOLD-SHARES-X REDEFINES HOLD-SHARES
002100                                    PIC X(04).
002200         10  HOLD-LAST-TRADE-DATE   PIC 9(06).
002250         10  FILLER                 PIC X(10).
002300******************************************************************
