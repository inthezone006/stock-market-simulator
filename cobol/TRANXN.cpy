000100******************************************************************
000200*    TRANXN.CPY                                                  *
000300*    BATCH TRADE TRANSACTION RECORD - ONE PER LINE ON THE        *
000400*    TRANSACTION-FILE (LINE SEQUENTIAL), READ IN FILE ORDER.     *
000500******************************************************************
000600*    MAINT LOG                                                   *
000700*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000800*    900507  RFH   TRX-0001   ORIGINAL TRANSACTION LAYOUT        *
000900*    990118  DLW   TRX-0061   Y2K - WIDENED TXN-RUN-DATE TO CCYY *
001000******************************************************************
001100 01  TRANSACTION-RECORD.
001200     05  TXN-USERNAME               PIC X(20).
001300     05  TXN-TYPE                   PIC X(04).
001400         88  TXN-IS-BUY                        VALUE "BUY ".
001500         88  TXN-IS-SELL                       VALUE "SELL".
001600     05  TXN-SYMBOL                 PIC X(05).
001700     05  TXN-SHARES                 PIC S9(07) COMP-3.
001800     05  TXN-SHARES-X REDEFINES TXN-SHARES
001900                                    PIC X(04).
002000     05  TXN-RUN-DATE               PIC 9(08).
002100     05  TXN-RUN-DATE-GROUP REDEFINES TXN-RUN-DATE.
002200         10  TXN-RUN-CCYY           PIC 9(04).
002300         10  TXN-RUN-MM             PIC 9(02).
002400         10  TXN-RUN-DD             PIC 9(02).
002500     05  FILLER                     PIC X(12).
002600******************************************************************
