000100******************************************************************
000200*    ACCOUNT.CPY                                                 *
000300*    TRADING ACCOUNT MASTER RECORD - ONE PER LINE ON THE         *
000400*    ACCOUNT-FILE (LINE SEQUENTIAL).  OWNED BY STKBATCH,         *
000500*    READ/WRITTEN AGAIN BY ACCTSR ON THE LINKAGE SIDE.           *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    890308  RFH   ACC-0002   ORIGINAL ACCOUNT MASTER LAYOUT     *
001000*    890921  RFH   ACC-0009   ADDED ACCT-STATUS-BYTE / 88-LEVELS *
001100*    960412  DLW   ACC-0048   ADDED OPEN/LAST-ACTIVITY DATES     *
001200******************************************************************
001300 01  ACCOUNT-RECORD.
001400     05  ACCT-USERNAME              PIC X(20).
001500     05  ACCT-PASSWORD-HASH         PIC X(64).
001600     05  ACCT-CASH-BALANCE          PIC S9(09)V99 COMP-3.
001700     05  ACCT-CASH-BALANCE-X REDEFINES ACCT-CASH-BALANCE
001800                                    PIC X(06).
001900     05  ACCT-STATUS-BYTE           PIC X(01) VALUE "A".
002000         88  ACCT-ACTIVE                       VALUE "A".
002100         88  ACCT-CLOSED                       VALUE "C".
002200     05  ACCT-OPEN-DATE             PIC 9(06).
002300     05  ACCT-OPEN-DATE-GROUP REDEFINES ACCT-OPEN-DATE.
002400         10  ACCT-OPEN-YY           PIC 9(02).
002500         10  ACCT-OPEN-MM           PIC 9(02).
002600         10  ACCT-OPEN-DD           PIC 9(02).
002700     05  ACCT-LAST-ACTIVITY-DATE    PIC 9(06).
002800     05  FILLER                     PIC X(17).
002900******************************************************************
