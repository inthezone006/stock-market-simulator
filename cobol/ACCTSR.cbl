000100*****************************************************************
000200*  (c) 1991, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/ACCTSR.cbl  $Revision: 1.4 $"     *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  910815  RFH   ACR-0002   ORIGINAL ACCOUNT REGISTRY SERVICE -  *
001300*                           SIGN-UP AND LOGIN AGAINST THE        *
001400*                           IN-MEMORY ACCOUNT-TABLE.             *
001500*  930602  DLW   ACR-0009   REWRITTEN AS NIGHTLY BATCH SUBPGM,   *
001600*                           CALLED DIRECTLY FROM STKBATCH.       *
001700*  950310  DLW   ACR-0014   ADDED 400-HASH-PASSWORD - HOUSE      *
001800*                           ROLLING-CHECKSUM-AND-FOLD ROUTINE,   *
001900*                           NO SHA-256 AVAILABLE ON THIS COMPILER*
002000*  981104  DLW   ACR-0021   Y2K - ACCT-OPEN-DATE STORAGE REVIEW  *
002100*                           (SEE ACCTTAB.CPY) - NO CHANGE HERE.  *
002150*  021118  JMK   ACR-0028   400-HASH-PASSWORD REWORKED TO DROP   *
002160*                           ORD/MOD INTRINSICS - NOT OFFERED BY  *
002170*                           THE USL-486 RUNTIME - USES A HOUSE   *
002180*                           ORDINAL TABLE AND REF-MOD FOLD LOOP. *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. ACCTSR.
002500 AUTHOR. R F HALVORSEN.
002600 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
002700 DATE-WRITTEN. 08/15/91.
002800 DATE-COMPILED. 07/30/02.
002900 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
003000*****************************************************************
003100*  PURPOSE - ACCOUNT REGISTRY SERVICES FOR THE NIGHTLY BATCH:    *
003200*  200-CREATE-ACCOUNT (SIGN-UP), 300-VERIFY-LOGIN (PASSWORD      *
003300*  CHECK), 400-HASH-PASSWORD (HOUSE DIGEST, SHARED BY BOTH).     *
003400*  LK-SERVICE-CODE SELECTS THE FUNCTION ON EACH CALL - STKBATCH  *
003500*  CALLS THIS SUBPROGRAM FOR SIGN-UP REQUESTS AND, WHERE A RUN   *
003600*  CARRIES LOGIN-CHECK TRANSACTIONS, FOR LOGIN VERIFICATION.     *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. USL-486.
004100 OBJECT-COMPUTER. USL-486.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS ACCTSR-TRACE-SWITCH.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*****************************************************************
004800*  W00-SECTION - WORK AREA                                       *
004900*****************************************************************
005000 01  W00-ACCTSR-WORK-AREA.
005100     05  W00-ACCT-SUB               PIC S9(04) COMP VALUE ZERO.
005200     05  W00-FOUND-SW               PIC X(01) VALUE "N".
005300         88  W00-FOUND                         VALUE "Y".
005400     05  FILLER                     PIC X(08).
005500*****************************************************************
005600*  W01-SECTION - 400-HASH-PASSWORD WORK AREA.  A HOUSE ROLLING-  *
005700*  CHECKSUM-AND-FOLD DIGEST - NOT SHA-256, NOT REVERSIBLE, USED  *
005800*  FOR EQUALITY COMPARE ONLY.  SEE TKT ACR-0014.  W01-HASH-OUT   *
005900*  IS BUILT UP ONE HEX CHARACTER AT A TIME, LEAVING THE          *
006000*  W01-HEX-DIGITS LOOKUP ALPHABET UNTOUCHED.                     *
006100*****************************************************************
006200 01  W01-HASH-WORK-AREA.
006300     05  W01-CHAR-SUB               PIC S9(04) COMP VALUE ZERO.
006400     05  W01-CHAR-VALUE             PIC S9(04) COMP VALUE ZERO.
006450     05  W01-ROLLING-SUM            PIC S9(09) COMP VALUE ZERO.
006500     05  W01-ROLLING-SUM-X REDEFINES W01-ROLLING-SUM
006550                                    PIC X(04).
006600     05  W01-FOLD-FACTOR            PIC S9(04) COMP VALUE 31.
006700     05  W01-HEX-DIGITS             PIC X(16) VALUE
006800         "0123456789ABCDEF".
006900     05  W01-HEX-SUB                PIC S9(04) COMP VALUE ZERO.
007000     05  W01-HEX-NIBBLE             PIC S9(04) COMP VALUE ZERO.
007100     05  W01-BLOCK-SUB              PIC S9(04) COMP VALUE ZERO.
007200     05  W01-BLOCK-SUM              PIC S9(09) COMP VALUE ZERO.
007210     05  W01-BLOCK-QUOTIENT         PIC S9(09) COMP VALUE ZERO.
007220     05  W01-ALPHA-SUB              PIC S9(04) COMP VALUE ZERO.
007230     05  W01-HASH-OUT               PIC X(64).
007240     05  FILLER                     PIC X(08).
007250*****************************************************************
007260*  W01-ALPHABET-TABLE - PRINTABLE-CHARACTER ORDINAL LOOKUP,      *
007270*  BUILT THE SAME WAY OTHER HOUSE TABLES ARE BUILT - A LITERAL   *
007280*  BROKEN INTO FILLER CHUNKS, REDEFINED AS A ONE-CHARACTER-PER-  *
007290*  OCCURRENCE TABLE.  REPLACES THE ORD/MOD LIBRARY CALLS THIS    *
007300*  COMPILER NEVER HAD (TKT ACR-0028).                            *
007310*****************************************************************
007320 01  W01-ALPHABET-LITERAL.
007330     05  FILLER                     PIC X(32) VALUE
007340         " !""#$%&'()*+,-./0123456789:;<=>?".
007350     05  FILLER                     PIC X(32) VALUE
007360         "@ABCDEFGHIJKLMNOPQRSTUVWXYZ[\]^_".
007370     05  FILLER                     PIC X(31) VALUE
007380         "`abcdefghijklmnopqrstuvwxyz{|}~".
007390     05  FILLER                     PIC X(01) VALUE SPACE.
007400 01  W01-ALPHABET-TABLE REDEFINES W01-ALPHABET-LITERAL.
007410     05  W01-ALPHA-CHAR             PIC X(01) OCCURS 95 TIMES.
007420     05  FILLER                     PIC X(01).
007430*****************************************************************
007500 LINKAGE SECTION.
007600 01  LK-SERVICE-CODE                PIC X(02).
007700     88  LK-CREATE-ACCOUNT                    VALUE "CR".
007800     88  LK-VERIFY-LOGIN                      VALUE "LI".
007900     COPY ACCTTAB.
008100     COPY ACCTREQ.
008300 01  LK-RUN-DATE                    PIC 9(06).
008400 01  LK-RESULT-CODE                 PIC X(02).
008500 01  LK-RESULT-CASH-BALANCE         PIC S9(09)V99 COMP-3.
008600 01  LK-RESULT-MESSAGE              PIC X(30).
008700*****************************************************************
008800 PROCEDURE DIVISION USING LK-SERVICE-CODE ACCOUNT-TABLE
008900         ACCT-REQUEST-RECORD LK-RUN-DATE LK-RESULT-CODE
009000         LK-RESULT-CASH-BALANCE LK-RESULT-MESSAGE.
009100*****************************************************************
009200 000-MAIN-LOGIC.
009300     MOVE SPACES TO LK-RESULT-MESSAGE.
009400     MOVE ZERO TO LK-RESULT-CASH-BALANCE.
009500     MOVE "N" TO W00-FOUND-SW.
009600     MOVE ZERO TO W00-ACCT-SUB.
009700     PERFORM 110-FIND-ACCOUNT THRU 110-EXIT
009800         VARYING W00-ACCT-SUB FROM 1 BY 1
009900         UNTIL W00-ACCT-SUB > ACCT-TABLE-COUNT
010000            OR W00-FOUND.
010100     IF LK-CREATE-ACCOUNT
010200         PERFORM 200-CREATE-ACCOUNT THRU 200-EXIT
010300     ELSE
010400         IF LK-VERIFY-LOGIN
010500             PERFORM 300-VERIFY-LOGIN THRU 300-EXIT
010600         ELSE
010700             MOVE "90" TO LK-RESULT-CODE
010800             MOVE "Error: Unknown service code." TO
010900                 LK-RESULT-MESSAGE.
011000     GOBACK.
011100*****************************************************************
011200*  FIND-ACCOUNT - LOCATE AREQ-USERNAME IN THE TABLE, IF PRESENT. *
011300*****************************************************************
011400 110-FIND-ACCOUNT.
011500     IF ACCT-USERNAME(W00-ACCT-SUB) =
011600             AREQ-USERNAME IN ACCT-REQUEST-RECORD
011700         SET W00-FOUND TO TRUE.
011800 110-EXIT.
011900     EXIT.
012000*****************************************************************
012100*  CREATE-ACCOUNT - SIGN-UP.  REJECT A DUPLICATE USERNAME,       *
012200*  OTHERWISE HASH THE PASSWORD AND APPEND A NEW ROW.             *
012300*****************************************************************
012400 200-CREATE-ACCOUNT.
012500     IF W00-FOUND
012600         MOVE "30" TO LK-RESULT-CODE
012700         MOVE "Username already exists.      " TO
012800                 LK-RESULT-MESSAGE
012900     ELSE
013000         PERFORM 400-HASH-PASSWORD THRU 400-EXIT
013100         ADD 1 TO ACCT-TABLE-COUNT
013200         MOVE AREQ-USERNAME IN ACCT-REQUEST-RECORD
013300             TO ACCT-USERNAME(ACCT-TABLE-COUNT)
013400         MOVE W01-HASH-OUT TO
013500                 ACCT-PASSWORD-HASH(ACCT-TABLE-COUNT)
013600         MOVE AREQ-STARTING-CASH IN ACCT-REQUEST-RECORD
013700             TO ACCT-CASH-BALANCE(ACCT-TABLE-COUNT)
013800         SET ACCT-ACTIVE(ACCT-TABLE-COUNT) TO TRUE
013900         MOVE LK-RUN-DATE TO ACCT-OPEN-DATE(ACCT-TABLE-COUNT)
014000         MOVE LK-RUN-DATE TO
014100                 ACCT-LAST-ACTIVITY-DATE(ACCT-TABLE-COUNT)
014200         MOVE "00" TO LK-RESULT-CODE
014300         MOVE AREQ-STARTING-CASH IN ACCT-REQUEST-RECORD
014400             TO LK-RESULT-CASH-BALANCE
014500         MOVE "Account created.              " TO
014600                 LK-RESULT-MESSAGE.
014700 200-EXIT.
014800     EXIT.
014900*****************************************************************
015000*  VERIFY-LOGIN - COMPARE STORED HASH TO HASH OF SUPPLIED        *
015100*  PASSWORD.  EQUAL - RETURN THE CASH BALANCE TO START A         *
015200*  SESSION.  NOT EQUAL OR NOT FOUND - FAIL WITH ONE GENERIC      *
015300*  MESSAGE (NO HINT WHICH OF USERNAME/PASSWORD WAS WRONG).       *
015400*****************************************************************
015500 300-VERIFY-LOGIN.
015600     IF NOT W00-FOUND
015700         MOVE "31" TO LK-RESULT-CODE
015800         MOVE "Invalid username or password. " TO
015900                 LK-RESULT-MESSAGE
016000     ELSE
016100         PERFORM 400-HASH-PASSWORD THRU 400-EXIT
016200         IF W01-HASH-OUT = ACCT-PASSWORD-HASH(W00-ACCT-SUB)
016300             MOVE "00" TO LK-RESULT-CODE
016400             MOVE ACCT-CASH-BALANCE(W00-ACCT-SUB)
016500                 TO LK-RESULT-CASH-BALANCE
016600             MOVE "Login successful.             " TO
016700                     LK-RESULT-MESSAGE
016800             MOVE LK-RUN-DATE TO
016900                     ACCT-LAST-ACTIVITY-DATE(W00-ACCT-SUB)
017000         ELSE
017100             MOVE "31" TO LK-RESULT-CODE
017200             MOVE "Invalid username or password. " TO
017300                     LK-RESULT-MESSAGE.
017400 300-EXIT.
017500     EXIT.
017600*****************************************************************
017700*  HASH-PASSWORD - HOUSE ROLLING-CHECKSUM-AND-FOLD DIGEST.       *
017800*  NOT SHA-256 - THIS COMPILER HAS NO CRYPTOGRAPHIC LIBRARY      *
017900*  CALL.  DETERMINISTIC, ONE-WAY (NOT DECODED BACK TO THE        *
018000*  PASSWORD), FIXED AT 64 HEX CHARACTERS, COMPARED FOR EQUALITY  *
018100*  ONLY.  EVERY CHARACTER OF THE PLAIN PASSWORD IS ROLLED INTO   *
018200*  W01-ROLLING-SUM, THEN W01-HASH-OUT IS BUILT ONE HEX DIGIT AT  *
018300*  A TIME OVER 64 POSITIONS, EACH DERIVED FROM THE ROLLING SUM   *
018400*  AND ITS OWN POSITION NUMBER SO NO TWO POSITIONS REPEAT BLINDLY*
018500*****************************************************************
018600 400-HASH-PASSWORD.
018700     MOVE ZERO TO W01-ROLLING-SUM.
018800     MOVE SPACES TO W01-HASH-OUT.
018900     PERFORM 410-ROLL-ONE-CHAR THRU 410-EXIT
019000         VARYING W01-CHAR-SUB FROM 1 BY 1
019100         UNTIL W01-CHAR-SUB > 20.
019200     PERFORM 420-FOLD-ONE-BLOCK THRU 420-EXIT
019300         VARYING W01-BLOCK-SUB FROM 1 BY 1
019400         UNTIL W01-BLOCK-SUB > 64.
019500 400-EXIT.
019600     EXIT.
019700*****************************************************************
019800 410-ROLL-ONE-CHAR.
019850     MOVE ZERO TO W01-CHAR-VALUE.
019870     PERFORM 415-FIND-ORDINAL THRU 415-EXIT
019880         VARYING W01-ALPHA-SUB FROM 1 BY 1
019890         UNTIL W01-ALPHA-SUB > 95
019900            OR W01-CHAR-VALUE > ZERO.
020100     COMPUTE W01-ROLLING-SUM =
020200         (W01-ROLLING-SUM * W01-FOLD-FACTOR) + W01-CHAR-VALUE.
020300 410-EXIT.
020400     EXIT.
020450*****************************************************************
020460*  FIND-ORDINAL - SERIAL SEARCH OF W01-ALPHABET-TABLE FOR THE    *
020470*  CURRENT PASSWORD CHARACTER.  TABLE IS SMALL (95 ENTRIES) SO   *
020480*  A STRAIGHT SERIAL SEARCH IS USED - NO SEARCH VERB, SAME HOUSE *
020490*  IDIOM AS FUNDPRSR'S 100-SEARCH-TABLE.                         *
020500*****************************************************************
020510 415-FIND-ORDINAL.
020520     IF W01-ALPHA-CHAR(W01-ALPHA-SUB) =
020530             AREQ-PASSWORD-PLAIN IN ACCT-REQUEST-RECORD
020540                 (W01-CHAR-SUB:1)
020550         MOVE W01-ALPHA-SUB TO W01-CHAR-VALUE.
020560 415-EXIT.
020570     EXIT.
020580*****************************************************************
020600 420-FOLD-ONE-BLOCK.
020700     COMPUTE W01-BLOCK-SUM =
020800         (W01-ROLLING-SUM + (W01-BLOCK-SUB * W01-FOLD-FACTOR)).
020900     DIVIDE W01-BLOCK-SUM BY 16 GIVING W01-BLOCK-QUOTIENT
020950         REMAINDER W01-HEX-NIBBLE.
021100     COMPUTE W01-HEX-SUB = W01-HEX-NIBBLE + 1.
021200     MOVE W01-HEX-DIGITS(W01-HEX-SUB:1)
021300         TO W01-HASH-OUT(W01-BLOCK-SUB:1).
021400 420-EXIT.
021500     EXIT.
021600*****************************************************************
