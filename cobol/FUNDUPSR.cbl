000100*****************************************************************
000200*  (c) 1988, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/FUNDUPSR.cbl  $Revision: 1.7 $"   *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  880214  RFH   STK-0003   ORIGINAL ON-LINE FUNDUPSR ATMI       *
001300*                           SERVICE - REPLACE/ADD QUOTE-FILE.    *
001400*  930602  DLW   STK-0037   REWRITTEN AS NIGHTLY BATCH SUBPGM -  *
001500*                           DROPPED TPSVCSTART/TPRETURN, ONE-    *
001600*                           SHOT END-OF-DAY PASS OVER THE WHOLE  *
001700*                           STOCK-TABLE INSTEAD OF A PER-FUND    *
001800*                           REPLACE/ADD AGAINST QUOTE-FILE.      *
001900*  940911  DLW   STK-0044   FLOOR PRICE AT $1.00 PER TRADING     *
002000*                           DESK REQUEST - NO SUB-DOLLAR QUOTES. *
002100*  981104  DLW   STK-0060   Y2K - STK-LAST-MAINT-DATE TO CCYY-   *
002200*                           SAFE EDIT (SEE STOCKTAB.CPY).        *
002300*  020730  JMK   STK-0067   CHANGE-PERCENT NOW COMES OFF THE     *
002400*                           PRICE-CHANGE-FILE, NOT A HOUSE RNG - *
002500*                           NO COBOL RNG IS PORTABLE ACROSS OUR  *
002600*                           SHOPS' COMPILERS.  SEE PARA 200.     *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. FUNDUPSR.
003000 AUTHOR. R F HALVORSEN.
003100 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
003200 DATE-WRITTEN. 02/14/88.
003300 DATE-COMPILED. 07/30/02.
003400 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
003500*****************************************************************
003600*  PURPOSE - APPLY THE END-OF-DAY PRICE-UPDATE RULE TO EVERY     *
003700*  ENTRY IN THE IN-MEMORY STOCK-TABLE.  CALLED ONCE BY STKBATCH  *
003800*  AFTER THE LAST TRANSACTION-RECORD HAS BEEN POSTED.            *
003900*  NEW-PRICE = OLD-PRICE + (OLD-PRICE * CHANGE-PERCENT), FLOORED *
004000*  AT $1.00.  CHANGE-PERCENT PER SYMBOL IS SUPPLIED BY STKBATCH  *
004100*  OFF THE PRICE-CHANGE-FILE (NO COBOL RNG IS PORTABLE ACROSS    *
004200*  OUR SHOPS' COMPILERS - SEE DESIGN NOTES).                     *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. USL-486.
004700 OBJECT-COMPUTER. USL-486.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS FUNDUPSR-TRACE-SWITCH.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*****************************************************************
005400*  W00-SECTION - WORK AREA                                       *
005500*****************************************************************
005600 01  W00-FUNDUPSR-WORK-AREA.
005700     05  W00-STOCK-SUB              PIC S9(04) COMP VALUE ZERO.
005800     05  W00-RAW-NEW-PRICE          PIC S9(07)V9999 COMP-3.
005900     05  W00-RAW-NEW-PRICE-X REDEFINES W00-RAW-NEW-PRICE
006000                                    PIC X(06).
006100     05  W00-FLOOR-PRICE            PIC S9(05)V99 COMP-3
006200                                    VALUE 1.00.
006300     05  FILLER                     PIC X(08).
006400*****************************************************************
006500 LINKAGE SECTION.
006600     COPY STOCKTAB.
006800 01  LK-CHANGE-PERCENT-TABLE.
006900     05  LK-CHG-PCT-ENTRY OCCURS 5 TIMES.
007000         10  LK-CHG-PCT             PIC S9(01)V9999 COMP-3.
007100 01  LK-RUN-DATE                    PIC 9(06).
007200*****************************************************************
007300 PROCEDURE DIVISION USING STOCK-TABLE LK-CHANGE-PERCENT-TABLE
007400         LK-RUN-DATE.
007500*****************************************************************
007600 000-MAIN-LOGIC.
007700     PERFORM 100-UPDATE-ONE-STOCK THRU 100-EXIT
007800         VARYING W00-STOCK-SUB FROM 1 BY 1
007900         UNTIL W00-STOCK-SUB > 5.
008000     GOBACK.
008100*****************************************************************
008200*  UPDATE-ONE-STOCK - APPLY THE PRICE-UPDATE RULE TO ONE ENTRY.  *
008300*****************************************************************
008400 100-UPDATE-ONE-STOCK.
008500     COMPUTE W00-RAW-NEW-PRICE ROUNDED =
008600         STK-PRICE(W00-STOCK-SUB) +
008700         (STK-PRICE(W00-STOCK-SUB) *
008800            LK-CHG-PCT(W00-STOCK-SUB)).
008900     PERFORM 200-APPLY-FLOOR THRU 200-EXIT.
009000     MOVE W00-RAW-NEW-PRICE TO STK-PRICE(W00-STOCK-SUB).
009100     MOVE LK-RUN-DATE TO STK-LAST-MAINT-DATE(W00-STOCK-SUB).
009200 100-EXIT.
009300     EXIT.
009400*****************************************************************
009500*  APPLY-FLOOR - NO SUB-DOLLAR QUOTES (TKT STK-0044).            *
009600*****************************************************************
009700 200-APPLY-FLOOR.
009800     IF W00-RAW-NEW-PRICE < W00-FLOOR-PRICE
009900         MOVE W00-FLOOR-PRICE TO W00-RAW-NEW-PRICE.
010000 200-EXIT.
010100     EXIT.
010200*****************************************************************
