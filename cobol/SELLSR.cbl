000100*****************************************************************
000200*  (c) 1990, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/SELLSR.cbl  $Revision: 1.8 $"     *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  900507  RFH   TRX-0002   ORIGINAL ON-LINE SELLSR ATMI SERVICE,*
001300*                           SIBLING OF BUYSR AGAINST CUST-FILE.  *
001400*  910815  RFH   TRX-0011   SUPPORT HOLDINGS TABLE, NOT CUSTFILE *
001500*  930602  DLW   TRX-0022   REWRITTEN AS NIGHTLY BATCH SUBPGM -  *
001600*                           DROPPED TPSVCSTART/TPRETURN, CALLED  *
001700*                           DIRECTLY FROM STKBATCH PER TXN.      *
001800*  981104  DLW   TRX-0040   Y2K - HOLD-LAST-TRADE-DATE TO CCYY   *
001900*                           STORAGE (SEE HOLDTAB.CPY)            *
002000*  020730  JMK   TRX-0049   ROUNDED PROCEEDS PER AUDIT FINDING   *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. SELLSR.
002400 AUTHOR. R F HALVORSEN.
002500 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
002600 DATE-WRITTEN. 05/07/90.
002700 DATE-COMPILED. 07/30/02.
002800 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
002900*****************************************************************
003000*  PURPOSE - APPLY THE SELL RULE FOR ONE TRANSACTION-RECORD.     *
003100*  CALLED ONCE PER "SELL" TRANSACTION FROM STKBATCH AFTER        *
003200*  STKBATCH HAS RESOLVED THE STOCK SUBSCRIPT (FUNDPRSR) AND      *
003300*  THE ACCOUNT SUBSCRIPT.  REJECTS IF THE HOLDING IS MISSING OR  *
003400*  SHORT, OTHERWISE CREDITS CASH AND DEBITS THE HOLDING.         *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. USL-486.
003900 OBJECT-COMPUTER. USL-486.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS SELLSR-TRACE-SWITCH.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*****************************************************************
004600*  WORK AREA                                                     *
004700*****************************************************************
004800 01  SELLSR-WORK-AREA.
004900     05  WS-PROCEEDS                PIC S9(09)V99 COMP-3.
005000     05  WS-PROCEEDS-X REDEFINES WS-PROCEEDS
005100                                    PIC X(06).
005200     05  WS-NEW-BALANCE             PIC S9(09)V99 COMP-3.
005300     05  WS-HOLD-SUB                PIC S9(04) COMP VALUE ZERO.
005400     05  WS-HOLD-FOUND-SW           PIC X(01) VALUE "N".
005500         88  WS-HOLD-FOUND                     VALUE "Y".
005600     05  FILLER                     PIC X(08).
005700*****************************************************************
005800*  MESSAGE TEXT - SAME WORDING THE OLD ON-LINE SELLSR WROTE TO   *
005900*  USERLOG, NOW WRITTEN TO THE ACTIVITY REPORT BY STKBATCH.      *
006000*****************************************************************
006100 01  SELLSR-MESSAGES.
006200     05  MSG-NO-HOLDING             PIC X(30) VALUE
006300         "Error: No holding on record.  ".
006400     05  MSG-INSUFFICIENT-SHARES    PIC X(30) VALUE
006500         "Error: Insufficient shares.   ".
006600     05  MSG-POSTED                 PIC X(30) VALUE
006700         "Posted                        ".
006800*****************************************************************
006900 LINKAGE SECTION.
007000     COPY STOCKTAB.
007100 01  LK-STOCK-SUB                   PIC S9(04) COMP.
007200     COPY ACCTTAB.
007300 01  LK-ACCT-SUB                    PIC S9(04) COMP.
007400     COPY HOLDTAB.
007500     COPY TRANXN.
008000 01  LK-RESULT-CODE                 PIC X(02).
008100 01  LK-RESULT-AMOUNT               PIC S9(09)V99 COMP-3.
008200 01  LK-RESULT-MESSAGE              PIC X(30).
008300*****************************************************************
008400 PROCEDURE DIVISION USING STOCK-TABLE LK-STOCK-SUB
008500         ACCOUNT-TABLE LK-ACCT-SUB HOLDING-TABLE
008600         TRANSACTION-RECORD LK-RESULT-CODE LK-RESULT-AMOUNT
008700         LK-RESULT-MESSAGE.
008800*****************************************************************
008900 000-MAIN-LOGIC.
009000     MOVE SPACES TO LK-RESULT-MESSAGE.
009100     MOVE "00" TO LK-RESULT-CODE.
009200     MOVE "N" TO WS-HOLD-FOUND-SW.
009300     MOVE ZERO TO WS-HOLD-SUB.
009400     PERFORM 110-FIND-HOLDING THRU 110-EXIT
009500         VARYING WS-HOLD-SUB FROM 1 BY 1
009600         UNTIL WS-HOLD-SUB > HOLD-TABLE-COUNT
009700            OR WS-HOLD-FOUND.
009800     IF NOT WS-HOLD-FOUND
009900         PERFORM 910-REJECT-NO-HOLDING THRU 910-EXIT
010000     ELSE
010100         IF HOLD-SHARES(WS-HOLD-SUB) <
010200                 TXN-SHARES IN TRANSACTION-RECORD
010300             PERFORM 920-REJECT-SHORT THRU 920-EXIT
010400         ELSE
010500             PERFORM 200-POST-SELL THRU 200-EXIT.
010600     GOBACK.
010700*****************************************************************
010800*  FIND-HOLDING - LOCATE THIS ACCOUNT'S ROW FOR THE SYMBOL.      *
010900*****************************************************************
011000 110-FIND-HOLDING.
011100     IF HOLD-USERNAME(WS-HOLD-SUB) =
011200                 TXN-USERNAME IN TRANSACTION-RECORD
011300       AND HOLD-SYMBOL(WS-HOLD-SUB) =
011400                 TXN-SYMBOL IN TRANSACTION-RECORD
011500         SET WS-HOLD-FOUND TO TRUE.
011600 110-EXIT.
011700     EXIT.
011800*****************************************************************
011900*  POST-SELL - SELL RULE: PROCEEDS = PRICE * SHARES, 2 DECIMALS, *
012000*  ROUNDED HALF-UP.  CREDIT CASH, DEBIT THE HOLDING.             *
012100*****************************************************************
012200 200-POST-SELL.
012300     COMPUTE WS-PROCEEDS ROUNDED =
012400         STK-PRICE(LK-STOCK-SUB) *
012500         TXN-SHARES IN TRANSACTION-RECORD.
012600     COMPUTE WS-NEW-BALANCE =
012700         ACCT-CASH-BALANCE(LK-ACCT-SUB) + WS-PROCEEDS.
012800     MOVE WS-NEW-BALANCE TO ACCT-CASH-BALANCE(LK-ACCT-SUB).
012900     SUBTRACT TXN-SHARES IN TRANSACTION-RECORD
013000         FROM HOLD-SHARES(WS-HOLD-SUB).
013100     MOVE TXN-RUN-DATE IN TRANSACTION-RECORD
013200         TO HOLD-LAST-TRADE-DATE(WS-HOLD-SUB).
013300     MOVE "00" TO LK-RESULT-CODE.
013400     MOVE WS-PROCEEDS TO LK-RESULT-AMOUNT.
013500     MOVE MSG-POSTED TO LK-RESULT-MESSAGE.
013600 200-EXIT.
013700     EXIT.
013800*****************************************************************
013900*  REJECT-NO-HOLDING - ACCOUNT HOLDS NONE OF THIS SYMBOL.        *
014000*****************************************************************
014100 910-REJECT-NO-HOLDING.
014200     MOVE "11" TO LK-RESULT-CODE.
014300     MOVE ZERO TO LK-RESULT-AMOUNT.
014400     MOVE MSG-NO-HOLDING TO LK-RESULT-MESSAGE.
014500 910-EXIT.
014600     EXIT.
014700*****************************************************************
014800*  REJECT-SHORT - NOT ENOUGH SHARES TO COVER THE SELL.           *
014900*****************************************************************
015000 920-REJECT-SHORT.
015100     MOVE "12" TO LK-RESULT-CODE.
015200     MOVE ZERO TO LK-RESULT-AMOUNT.
015300     MOVE MSG-INSUFFICIENT-SHARES TO LK-RESULT-MESSAGE.
015400 920-EXIT.
015500     EXIT.
015600*****************************************************************
