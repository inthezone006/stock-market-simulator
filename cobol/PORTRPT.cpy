000100******************************************************************
000200*    PORTRPT.CPY                                                 *
000300*    PORTFOLIO SUMMARY REPORT - ONE ACCOUNT HEADER LINE, ONE     *
000400*    LINE PER HELD SYMBOL, ONE TOTAL LINE, PER ACCOUNT TOUCHED.  *
000500*    THREE SHAPES REDEFINE ONE PRINT LINE, SAME AS THE SCREEN    *
000600*    FORM / ENTER-IT REDEFINE HABIT CARRIED OVER FROM SELLSR.    *
000700******************************************************************
000800*    MAINT LOG                                                   *
000900*    YYMMDD  INIT  TKT        DESCRIPTION                        *
001000*    901002  RFH   PRT-0001   ORIGINAL PORTFOLIO SUMMARY LAYOUT  *
001100******************************************************************
001200 01  PORTFOLIO-RPT-LINE.
001300     05  PRT-ACCT-HEADING           PIC X(10).
001400     05  PRT-ACCT-USERNAME          PIC X(20).
001500     05  FILLER                     PIC X(04).
001600     05  PRT-ACCT-CASH-HEADING      PIC X(14).
001700     05  PRT-ACCT-CASH-BALANCE      PIC ZZZZZZZZ9.99.
001800     05  FILLER                     PIC X(31).
001900 01  PORTFOLIO-RPT-HOLDING REDEFINES PORTFOLIO-RPT-LINE.
002000     05  FILLER                     PIC X(06).
002100     05  PRH-SYMBOL                 PIC X(05).
002200     05  FILLER                     PIC X(01).
002300     05  PRH-SHARES                 PIC ZZZZZZ9.
002400     05  FILLER                     PIC X(01).
002500     05  PRH-PRICE                  PIC ZZZZZ9.99.
002600     05  FILLER                     PIC X(01).
002700     05  PRH-POSITION-VALUE         PIC ZZZZZZZZ9.99.
002800     05  FILLER                     PIC X(44).
002900 01  PORTFOLIO-RPT-TOTAL REDEFINES PORTFOLIO-RPT-LINE.
003000     05  FILLER                     PIC X(06).
003100     05  PRT-TOTAL-HEADING          PIC X(22).
003200     05  PRT-TOTAL-VALUE            PIC ZZZZZZZZ9.99.
003300     05  FILLER                     PIC X(39).
003400******************************************************************
