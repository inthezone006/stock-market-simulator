000100******************************************************************
000200*    ACCTTAB.CPY                                                 *
000300*    IN-MEMORY ACCOUNT TABLE - ACCOUNT-FILE LOADED HERE AT       *
000400*    RUN START BY STKBATCH, REWRITTEN FROM HERE AT RUN END.      *
000500*    PASSED TO BUYSR/SELLSR/ACCTSR ON THE CALL USING LIST.       *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    890308  RFH   ACC-0003   ORIGINAL IN-MEMORY ACCOUNT TABLE   *
001000*    960412  DLW   ACC-0048   ADDED OPEN/LAST-ACTIVITY DATES     *
001100******************************************************************
001200 01  ACCOUNT-TABLE.
001300     05  ACCT-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
001400     05  ACCOUNT-ENTRY
001500             OCCURS 1 TO 500 TIMES DEPENDING ON ACCT-TABLE-COUNT.
001600         10  ACCT-USERNAME          PIC X(20).
001700         10  ACCT-PASSWORD-HASH     PIC X(64).
001800         10  ACCT-CASH-BALANCE      PIC S9(09)V99 COMP-3.
001900         10  ACCT-CASH-BALANCE-X REDEFINES ACCT-CASH-BALANCE
002000                                    PIC X(06).
002100         10  ACCT-STATUS-BYTE       PIC X(01) VALUE "A".
002200             88  ACCT-ACTIVE                   VALUE "A".
002300             88  ACCT-CLOSED                   VALUE "C".
002400         10  ACCT-OPEN-DATE         PIC 9(06).
002500         10  ACCT-LAST-ACTIVITY-DATE PIC 9(06).
002550         10  FILLER                 PIC X(10).
002600******************************************************************
