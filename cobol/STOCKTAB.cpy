000100******************************************************************
000200*    STOCKTAB.CPY                                                *
000300*    MARKET STOCK PRICE TABLE - FIVE TRADABLE SYMBOLS            *
000400*    SHARED BY STKBATCH (OWNER), FUNDPRSR AND FUNDUPSR           *
000500*    (PASSED ON THE CALL USING LIST, SAME LAYOUT IN LINKAGE)     *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    880214  RFH   STK-0001   ORIGINAL TABLE FOR STOCKAPP BATCH  *
001000*    881130  RFH   STK-0014   ADDED STK-LAST-MAINT-DATE          *
001100*    950620  DLW   STK-0077   ADDED STK-PRICE-EDIT REDEFINE      *
001200******************************************************************
001300 01  STOCK-TABLE.
001400     05  STOCK-ENTRY OCCURS 5 TIMES.
001500         10  STK-SYMBOL             PIC X(05).
001600         10  STK-NAME               PIC X(20).
001700         10  STK-PRICE              PIC S9(05)V99 COMP-3.
001800         10  STK-PRICE-X REDEFINES STK-PRICE
001900                                    PIC X(04).
002000         10  STK-LAST-MAINT-DATE    PIC 9(06).
002100         10  STK-MAINT-DATE-GROUP REDEFINES STK-LAST-MAINT-DATE.
002200             15  STK-MAINT-YY       PIC 9(02).
002300             15  STK-MAINT-MM       PIC 9(02).
002400             15  STK-MAINT-DD       PIC 9(02).
002500         10  FILLER                 PIC X(10).
002600******************************************************************
