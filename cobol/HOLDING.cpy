000100******************************************************************
000200*    HOLDING.CPY                                                 *
000300*    PER-ACCOUNT STOCK HOLDING RECORD - ONE PER LINE ON THE      *
000400*    HOLDING-FILE (LINE SEQUENTIAL).  KEYED ACCT+SYMBOL,         *
000500*    NOT PHYSICALLY SORTED - STKBATCH TABLE-SEARCHES IT.         *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    891114  RFH   HLD-0001   ORIGINAL HOLDING RECORD LAYOUT     *
001000*    970225  DLW   HLD-0033   ADDED HLD-LAST-TRADE-DATE          *
001100******************************************************************
001200 01  HOLDING-RECORD.
001300     05  HOLD-USERNAME              PIC X(20).
001400     05  HOLD-SYMBOL                PIC X(05).
001500     05  HOLD-SHARES                PIC S9(07) COMP-3.
001600     05  HOLD-SHARES-X REDEFINES HOLD-SHARES
001700                                    PIC X(04).
001800     05  HOLD-LAST-TRADE-DATE       PIC 9(06).
001900     05  HOLD-LAST-TRADE-GROUP REDEFINES HOLD-LAST-TRADE-DATE.
002000         10  HOLD-TRADE-YY          PIC 9(02).
002100         10  HOLD-TRADE-MM          PIC 9(02).
002200         10  HOLD-TRADE-DD          PIC 9(02).
002300     05  FILLER                     PIC X(14).
002400******************************************************************
