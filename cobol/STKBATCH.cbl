000100*****************************************************************
000200*  (c) 1988, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/STKBATCH.cbl  $Revision: 1.6 $"   *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  880214  RFH   STK-0004   ORIGINAL NIGHTLY DRIVER - REPLACES   *
001300*                           THE ATMI CLIENT/SERVER BOUNDARY WITH *
001400*                           A SINGLE JCL STEP CALLING BUYSR,     *
001500*                           SELLSR, FUNDPRSR, FUNDUPSR DIRECTLY. *
001600*  890308  RFH   STK-0010   ADDED ACCOUNT-FILE LOAD/REWRITE.     *
001700*  891114  RFH   STK-0016   ADDED HOLDING-FILE LOAD/REWRITE.     *
001800*  910815  RFH   STK-0022   ADDED SIGN-UP PASS, CALLS ACCTSR.    *
001900*  930602  DLW   STK-0038   ADDED CONTROL-BREAK TRAILER AND      *
002000*                           PORTFOLIO SUMMARY REPORT.            *
002100*  940911  DLW   STK-0045   ADDED UPSI-1 ADVANCE-DAY SWITCH AND  *
002200*                           PRICE-CHANGE-FILE READ FOR FUNDUPSR. *
002300*  981104  DLW   STK-0061   Y2K REVIEW - WS-RUN-DATE STILL YYMMDD*
002400*                           PER ACCEPT FROM DATE, FLAGGED FOR    *
002500*                           FUTURE ACCEPT FROM DATE YYYYMMDD.    *
002600*  020730  JMK   STK-0068   REJECT-MESSAGE WORDING STANDARDIZED  *
002700*                           TO MATCH BUYSR/SELLSR/ACCTSR.        *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. STKBATCH.
003100 AUTHOR. R F HALVORSEN.
003200 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
003300 DATE-WRITTEN. 02/14/88.
003400 DATE-COMPILED. 07/30/02.
003500 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
003600*****************************************************************
003700*  PURPOSE - NIGHTLY BATCH DRIVER FOR THE STOCKAPP TRADING       *
003800*  LEDGER.  LOADS THE ACCOUNT AND HOLDING MASTERS, PROCESSES     *
003900*  ANY SIGN-UP REQUESTS, POSTS THE DAY'S BUY/SELL TRANSACTIONS   *
004000*  AGAINST THEM, OPTIONALLY ADVANCES THE MARKET ONE DAY, THEN    *
004100*  REWRITES BOTH MASTERS AND PRODUCES THE TRANSACTION ACTIVITY   *
004200*  REPORT AND THE PORTFOLIO SUMMARY REPORT.                      *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. USL-486.
004700 OBJECT-COMPUTER. USL-486.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 IS STKBATCH-TRACE-SWITCH
005100     UPSI-1 IS ADVANCE-DAY-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ACCT-FILE-STATUS.
005700     SELECT HOLDING-FILE ASSIGN TO HOLDFILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-HOLD-FILE-STATUS.
006000     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-TRAN-FILE-STATUS.
006300     SELECT ACCT-REQUEST-FILE ASSIGN TO SIGNFILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-SIGN-FILE-STATUS.
006600     SELECT PRICE-CHANGE-FILE ASSIGN TO PRCHFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-PRCH-FILE-STATUS.
006900     SELECT ACTIVITY-RPT-FILE ASSIGN TO ACTVRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-ACTV-FILE-STATUS.
007200     SELECT PORTFOLIO-RPT-FILE ASSIGN TO PORTFRPT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-PORT-FILE-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  ACCOUNT-FILE
007900     LABEL RECORDS ARE STANDARD.
008000     COPY ACCOUNT.
008100 FD  HOLDING-FILE
008200     LABEL RECORDS ARE STANDARD.
008300     COPY HOLDING.
008400 FD  TRANSACTION-FILE
008500     LABEL RECORDS ARE STANDARD.
008600     COPY TRANXN.
008700 FD  ACCT-REQUEST-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY ACCTREQ.
009000 FD  PRICE-CHANGE-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  PRICE-CHANGE-ITEM.
009300     02  PRC-SYMBOL                 PIC X(05).
009400     02  PRC-CHANGE-PERCENT         PIC S9(01)V9999 COMP-3.
009500     02  FILLER                     PIC X(10).
009600 FD  ACTIVITY-RPT-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY ACTRPT.
009900 FD  PORTFOLIO-RPT-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY PORTRPT.
010200*****************************************************************
010300 WORKING-STORAGE SECTION.
010400*****************************************************************
010500*  W00-SECTION - FILE STATUS / EOF SWITCHES                      *
010600*****************************************************************
010700 01  W00-FILE-STATUS-AREA.
010800     05  WS-ACCT-FILE-STATUS        PIC X(02).
010900     05  WS-HOLD-FILE-STATUS        PIC X(02).
011000     05  WS-TRAN-FILE-STATUS        PIC X(02).
011100     05  WS-SIGN-FILE-STATUS        PIC X(02).
011200     05  WS-PRCH-FILE-STATUS        PIC X(02).
011300     05  WS-ACTV-FILE-STATUS        PIC X(02).
011400     05  WS-PORT-FILE-STATUS        PIC X(02).
011500     05  WS-TRAN-EOF-SW             PIC X(01) VALUE "N".
011600         88  WS-TRAN-EOF                      VALUE "Y".
011700     05  WS-SIGN-EOF-SW             PIC X(01) VALUE "N".
011800         88  WS-SIGN-EOF                      VALUE "Y".
011900     05  WS-PRCH-EOF-SW             PIC X(01) VALUE "N".
012000         88  WS-PRCH-EOF                      VALUE "Y".
012050     05  FILLER                     PIC X(08).
012100*****************************************************************
012200*  W01-SECTION - SUBSCRIPTS                                      *
012300*****************************************************************
012400 01  W01-SUBSCRIPT-AREA.
012500     05  WS-STOCK-SUB               PIC S9(04) COMP VALUE ZERO.
012600     05  WS-ACCT-SUB                PIC S9(04) COMP VALUE ZERO.
012700     05  WS-HOLD-SUB                PIC S9(04) COMP VALUE ZERO.
012800     05  WS-PRCH-SUB                PIC S9(04) COMP VALUE ZERO.
012900     05  WS-PORT-SUB                PIC S9(04) COMP VALUE ZERO.
013000     05  WS-ACCT-FOUND-SW           PIC X(01) VALUE "N".
013100         88  WS-ACCT-FOUND                     VALUE "Y".
013200     05  WS-STOCK-FOUND-SW          PIC X(01) VALUE "N".
013300         88  WS-STOCK-FOUND                    VALUE "Y".
013400     05  WS-HOLD-FOUND-SW           PIC X(01) VALUE "N".
013500         88  WS-HOLD-FOUND                     VALUE "Y".
013550     05  FILLER                     PIC X(08).
013600*****************************************************************
013700*  W02-SECTION - CONTROL-BREAK TOTALS, TRANSACTION ACTIVITY RPT  *
013800*****************************************************************
013900 01  W02-CONTROL-BREAK-AREA.
014000     05  WS-TOTAL-COUNT             PIC S9(06) COMP VALUE ZERO.
014100     05  WS-BUY-COUNT               PIC S9(06) COMP VALUE ZERO.
014200     05  WS-BUY-AMOUNT              PIC S9(09)V99 COMP-3
014300                                    VALUE ZERO.
014400     05  WS-BUY-AMOUNT-X REDEFINES WS-BUY-AMOUNT
014500                                    PIC X(06).
014600     05  WS-SELL-COUNT              PIC S9(06) COMP VALUE ZERO.
014700     05  WS-SELL-AMOUNT             PIC S9(09)V99 COMP-3
014800                                    VALUE ZERO.
014900     05  WS-REJECT-COUNT            PIC S9(06) COMP VALUE ZERO.
014950     05  FILLER                     PIC X(08).
015000*****************************************************************
015100*  W03-SECTION - WORK COPIES OF THE CALL RESULT FIELDS AND THE   *
015200*  RUN DATE (ACCEPT FROM DATE - YYMMDD, HOUSE STANDARD).         *
015300*****************************************************************
015400 01  W03-RESULT-AREA.
015500     05  WS-RUN-DATE                PIC 9(06).
015600     05  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE.
015700         10  WS-RUN-YY              PIC 9(02).
015800         10  WS-RUN-MM              PIC 9(02).
015900         10  WS-RUN-DD              PIC 9(02).
016000     05  WS-RESULT-STOCK-SUB        PIC S9(04) COMP.
016100     05  WS-RESULT-CODE             PIC X(02).
016200     05  WS-RESULT-AMOUNT           PIC S9(09)V99 COMP-3.
016300     05  WS-RESULT-CASH-BALANCE     PIC S9(09)V99 COMP-3.
016400     05  WS-RESULT-MESSAGE          PIC X(30).
016500     05  WS-PORTFOLIO-VALUE         PIC S9(09)V99 COMP-3.
016550     05  WS-PORT-VALUE              PIC S9(09)V99 COMP-3.
016570     05  FILLER                     PIC X(08).
016600*****************************************************************
016700*  W04-SECTION - REJECTION MESSAGE TEXT                          *
016800*****************************************************************
016900 01  W04-REJECT-MESSAGES.
017000     05  MSG-BAD-SHARES             PIC X(30) VALUE
017100         "Error: Invalid number of shares.".
017200     05  MSG-BAD-SYMBOL             PIC X(30) VALUE
017300         "Error: Invalid stock symbol.  ".
017400     05  MSG-BAD-ACCOUNT            PIC X(30) VALUE
017500         "Error: Unknown account.       ".
017550     05  WS-SVC-CREATE-ACCOUNT      PIC X(02) VALUE "CR".
017570     05  FILLER                     PIC X(08).
017600*****************************************************************
017700*  W05-SECTION - IN-MEMORY STOCK TABLE, SEEDED AT RUN START,     *
017800*  ACCOUNT AND HOLDING TABLES, LOADED FROM THE MASTERS,          *
017900*  AND THE PER-SYMBOL CHANGE-PERCENT TABLE FOR THE END-OF-DAY    *
018000*  ADVANCE PASS (SUBSCRIPT-ALIGNED WITH THE STOCK TABLE).        *
018100*****************************************************************
018200     COPY STOCKTAB.
018400     COPY ACCTTAB.
018600     COPY HOLDTAB.
018800 01  WS-CHANGE-PERCENT-TABLE.
018900     05  WS-CHG-PCT-ENTRY OCCURS 5 TIMES.
019000         10  WS-CHG-PCT             PIC S9(01)V9999 COMP-3.
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300*****************************************************************
019400 000-MAIN-LOGIC.
019500     ACCEPT WS-RUN-DATE FROM DATE.
019600     PERFORM 100-SEED-STOCK-TABLE THRU 100-EXIT.
019700     PERFORM 200-LOAD-ACCOUNTS THRU 200-EXIT.
019800     PERFORM 250-LOAD-HOLDINGS THRU 250-EXIT.
019900     PERFORM 300-PROCESS-SIGNUPS THRU 300-EXIT.
020000     OPEN INPUT TRANSACTION-FILE.
020100     OPEN OUTPUT ACTIVITY-RPT-FILE.
020200     PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
020300     PERFORM 400-PROCESS-ONE-TRANSACTION THRU 400-EXIT
020400         UNTIL WS-TRAN-EOF.
020500     CLOSE TRANSACTION-FILE.
020600     PERFORM 900-WRITE-ACTIVITY-TRAILER THRU 900-EXIT.
020700     CLOSE ACTIVITY-RPT-FILE.
020800     IF ADVANCE-DAY-SWITCH
020900         PERFORM 700-ADVANCE-DAY THRU 700-EXIT.
021000     PERFORM 800-SAVE-ACCOUNTS THRU 800-EXIT.
021100     PERFORM 810-SAVE-HOLDINGS THRU 810-EXIT.
021200     PERFORM 950-WRITE-PORTFOLIO-SUMMARY THRU 950-EXIT.
021300     STOP RUN.
021400*****************************************************************
021500*  SEED-STOCK-TABLE - FIVE TRADABLE SYMBOLS, BILLPRO'S STANDING  *
021600*  MARKET LIST (TKT STK-0001).                                   *
021700*****************************************************************
021800 100-SEED-STOCK-TABLE.
021900     MOVE "GOOGL" TO STK-SYMBOL(1).
022000     MOVE "Alphabet Inc.       " TO STK-NAME(1).
022100     MOVE 140.50 TO STK-PRICE(1).
022200     MOVE WS-RUN-DATE TO STK-LAST-MAINT-DATE(1).
022300     MOVE "AAPL " TO STK-SYMBOL(2).
022400     MOVE "Apple Inc.          " TO STK-NAME(2).
022500     MOVE 175.22 TO STK-PRICE(2).
022600     MOVE WS-RUN-DATE TO STK-LAST-MAINT-DATE(2).
022700     MOVE "MSFT " TO STK-SYMBOL(3).
022800     MOVE "Microsoft Corp.     " TO STK-NAME(3).
022900     MOVE 370.90 TO STK-PRICE(3).
023000     MOVE WS-RUN-DATE TO STK-LAST-MAINT-DATE(3).
023100     MOVE "AMZN " TO STK-SYMBOL(4).
023200     MOVE "Amazon.com, Inc.    " TO STK-NAME(4).
023300     MOVE 155.46 TO STK-PRICE(4).
023400     MOVE WS-RUN-DATE TO STK-LAST-MAINT-DATE(4).
023500     MOVE "TSLA " TO STK-SYMBOL(5).
023600     MOVE "Tesla, Inc.         " TO STK-NAME(5).
023700     MOVE 245.88 TO STK-PRICE(5).
023800     MOVE WS-RUN-DATE TO STK-LAST-MAINT-DATE(5).
023900 100-EXIT.
024000     EXIT.
024100*****************************************************************
024200*  LOAD-ACCOUNTS - READ THE ACCOUNT MASTER INTO WS-ACCOUNT-TABLE *
024300*  IN FILE ORDER (TKT STK-0010).                                 *
024400*****************************************************************
024500 200-LOAD-ACCOUNTS.
024600     MOVE ZERO TO ACCT-TABLE-COUNT.
024700     OPEN INPUT ACCOUNT-FILE.
024800     PERFORM 210-READ-ONE-ACCOUNT THRU 210-EXIT
024900         UNTIL WS-ACCT-FILE-STATUS = "10".
025000     CLOSE ACCOUNT-FILE.
025100 200-EXIT.
025200     EXIT.
025300*****************************************************************
025400 210-READ-ONE-ACCOUNT.
025500     READ ACCOUNT-FILE.
025600     IF WS-ACCT-FILE-STATUS = "00"
025700         ADD 1 TO ACCT-TABLE-COUNT
025710         MOVE ACCT-USERNAME TO ACCT-USERNAME(ACCT-TABLE-COUNT)
025720         MOVE ACCT-PASSWORD-HASH
025730             TO ACCT-PASSWORD-HASH(ACCT-TABLE-COUNT)
025740         MOVE ACCT-CASH-BALANCE
025750             TO ACCT-CASH-BALANCE(ACCT-TABLE-COUNT)
025760         MOVE ACCT-STATUS-BYTE
025770             TO ACCT-STATUS-BYTE(ACCT-TABLE-COUNT)
025780         MOVE ACCT-OPEN-DATE TO ACCT-OPEN-DATE(ACCT-TABLE-COUNT)
025790         MOVE ACCT-LAST-ACTIVITY-DATE
025800             TO ACCT-LAST-ACTIVITY-DATE(ACCT-TABLE-COUNT).
026000 210-EXIT.
026100     EXIT.
026200*****************************************************************
026300*  LOAD-HOLDINGS - READ THE HOLDING MASTER INTO WS-HOLDING-TABLE *
026400*  IN FILE ORDER (TKT STK-0016).                                 *
026500*****************************************************************
026600 250-LOAD-HOLDINGS.
026700     MOVE ZERO TO HOLD-TABLE-COUNT.
026800     OPEN INPUT HOLDING-FILE.
026900     PERFORM 260-READ-ONE-HOLDING THRU 260-EXIT
027000         UNTIL WS-HOLD-FILE-STATUS = "10".
027100     CLOSE HOLDING-FILE.
027200 250-EXIT.
027300     EXIT.
027400*****************************************************************
027500 260-READ-ONE-HOLDING.
027600     READ HOLDING-FILE.
027700     IF WS-HOLD-FILE-STATUS = "00"
027800         ADD 1 TO HOLD-TABLE-COUNT
027810         MOVE HOLD-USERNAME TO HOLD-USERNAME(HOLD-TABLE-COUNT)
027820         MOVE HOLD-SYMBOL TO HOLD-SYMBOL(HOLD-TABLE-COUNT)
027830         MOVE HOLD-SHARES TO HOLD-SHARES(HOLD-TABLE-COUNT)
027900         MOVE HOLD-LAST-TRADE-DATE
028000             TO HOLD-LAST-TRADE-DATE(HOLD-TABLE-COUNT).
028100 260-EXIT.
028200     EXIT.
028300*****************************************************************
028400*  PROCESS-SIGNUPS - OPTIONAL SIGN-UP REQUESTS (TKT STK-0022).   *
028500*  ABSENT OR EMPTY ACCT-REQUEST-FILE MEANS NO NEW ACCOUNTS.      *
028600*****************************************************************
028700 300-PROCESS-SIGNUPS.
028800     MOVE "N" TO WS-SIGN-EOF-SW.
028900     OPEN INPUT ACCT-REQUEST-FILE.
029000     IF WS-SIGN-FILE-STATUS = "35"
029100         SET WS-SIGN-EOF TO TRUE
029200     ELSE
029300         PERFORM 310-READ-SIGNUP THRU 310-EXIT.
029400     PERFORM 320-CREATE-ONE-ACCOUNT THRU 320-EXIT
029500         UNTIL WS-SIGN-EOF.
029600     IF WS-SIGN-FILE-STATUS NOT = "35"
029700         CLOSE ACCT-REQUEST-FILE.
029800 300-EXIT.
029900     EXIT.
030000*****************************************************************
030100 310-READ-SIGNUP.
030200     READ ACCT-REQUEST-FILE.
030300     IF WS-SIGN-FILE-STATUS = "10"
030400         SET WS-SIGN-EOF TO TRUE.
030500 310-EXIT.
030600     EXIT.
030700*****************************************************************
030800 320-CREATE-ONE-ACCOUNT.
030900     CALL "ACCTSR" USING WS-SVC-CREATE-ACCOUNT ACCOUNT-TABLE
031000         ACCT-REQUEST-RECORD WS-RUN-DATE WS-RESULT-CODE
031100         WS-RESULT-CASH-BALANCE WS-RESULT-MESSAGE.
031200     PERFORM 310-READ-SIGNUP THRU 310-EXIT.
031300 320-EXIT.
031400     EXIT.
031500*****************************************************************
031600*  READ-TRANSACTION - ONE PASS, FILE ORDER, NO RESORT.           *
031700*****************************************************************
031800 410-READ-TRANSACTION.
031900     READ TRANSACTION-FILE.
032000     IF WS-TRAN-FILE-STATUS = "10"
032100         SET WS-TRAN-EOF TO TRUE.
032200 410-EXIT.
032300     EXIT.
032400*****************************************************************
032500*  PROCESS-ONE-TRANSACTION - VALIDATE, POST (BUYSR/SELLSR),      *
032600*  WRITE THE DETAIL LINE, READ THE NEXT RECORD.                  *
032700*****************************************************************
032800 400-PROCESS-ONE-TRANSACTION.
032900     ADD 1 TO WS-TOTAL-COUNT.
033000     PERFORM 500-VALIDATE-TRANSACTION THRU 500-EXIT.
033100     IF WS-RESULT-CODE = "00"
033200         PERFORM 550-POST-TRANSACTION THRU 550-EXIT
033300     ELSE
033400         ADD 1 TO WS-REJECT-COUNT.
033500     PERFORM 600-WRITE-ACTIVITY-LINE THRU 600-EXIT.
033600     PERFORM 410-READ-TRANSACTION THRU 410-EXIT.
033700 400-EXIT.
033800     EXIT.
033900*****************************************************************
034000*  VALIDATE-TRANSACTION - SHARES > 0, SYMBOL KNOWN (FUNDPRSR),   *
034100*  USERNAME KNOWN.  SETS WS-RESULT-CODE/-MESSAGE AND, ON         *
034200*  SUCCESS, WS-STOCK-SUB/WS-ACCT-SUB FOR THE POSTING STEP.       *
034300*****************************************************************
034400 500-VALIDATE-TRANSACTION.
034500     MOVE "00" TO WS-RESULT-CODE.
034600     MOVE SPACES TO WS-RESULT-MESSAGE.
034700     IF TXN-SHARES NOT GREATER THAN ZERO
034800         MOVE "40" TO WS-RESULT-CODE
034900         MOVE MSG-BAD-SHARES TO WS-RESULT-MESSAGE.
035000     IF WS-RESULT-CODE = "00"
035100         CALL "FUNDPRSR" USING STOCK-TABLE TXN-SYMBOL
035200             WS-RESULT-STOCK-SUB WS-RESULT-CODE
035300         IF WS-RESULT-CODE NOT = "00"
035400             MOVE MSG-BAD-SYMBOL TO WS-RESULT-MESSAGE
035500         ELSE
035600             MOVE WS-RESULT-STOCK-SUB TO WS-STOCK-SUB.
035700     IF WS-RESULT-CODE = "00"
035800         MOVE "N" TO WS-ACCT-FOUND-SW
035900         MOVE ZERO TO WS-ACCT-SUB
036000         PERFORM 510-FIND-ACCOUNT THRU 510-EXIT
036100             VARYING WS-ACCT-SUB FROM 1 BY 1
036200             UNTIL WS-ACCT-SUB > ACCT-TABLE-COUNT
036300                OR WS-ACCT-FOUND
036400         IF NOT WS-ACCT-FOUND
036500             MOVE "41" TO WS-RESULT-CODE
036550             MOVE MSG-BAD-ACCOUNT TO WS-RESULT-MESSAGE.
036600 500-EXIT.
036700     EXIT.
036800*****************************************************************
036900 510-FIND-ACCOUNT.
037000     IF ACCT-USERNAME(WS-ACCT-SUB) = TXN-USERNAME
037100         SET WS-ACCT-FOUND TO TRUE.
037200 510-EXIT.
037300     EXIT.
037400*****************************************************************
037500*  POST-TRANSACTION - DISPATCH TO BUYSR OR SELLSR, ROLL THE      *
037600*  RESULT INTO THE CONTROL-BREAK TOTALS.                         *
037700*****************************************************************
037800 550-POST-TRANSACTION.
037900     IF TXN-IS-BUY
038000         CALL "BUYSR" USING STOCK-TABLE WS-STOCK-SUB
038100             ACCOUNT-TABLE WS-ACCT-SUB HOLDING-TABLE
038200             TRANSACTION-RECORD WS-RESULT-CODE WS-RESULT-AMOUNT
038300             WS-RESULT-MESSAGE
038400         IF WS-RESULT-CODE = "00"
038500             ADD 1 TO WS-BUY-COUNT
038600             ADD WS-RESULT-AMOUNT TO WS-BUY-AMOUNT
038700         ELSE
038800             ADD 1 TO WS-REJECT-COUNT
038900     ELSE
039000         CALL "SELLSR" USING STOCK-TABLE WS-STOCK-SUB
039100             ACCOUNT-TABLE WS-ACCT-SUB HOLDING-TABLE
039200             TRANSACTION-RECORD WS-RESULT-CODE WS-RESULT-AMOUNT
039300             WS-RESULT-MESSAGE
039400         IF WS-RESULT-CODE = "00"
039500             ADD 1 TO WS-SELL-COUNT
039600             ADD WS-RESULT-AMOUNT TO WS-SELL-AMOUNT
039700         ELSE
039800             ADD 1 TO WS-REJECT-COUNT.
039900 550-EXIT.
040000     EXIT.
040100*****************************************************************
040200*  WRITE-ACTIVITY-LINE - ONE DETAIL LINE PER TRANSACTION,        *
040300*  ACCEPTED OR REJECTED, IN THE ORDER PROCESSED.                 *
040400*****************************************************************
040500 600-WRITE-ACTIVITY-LINE.
040600     MOVE SPACES TO ACTIVITY-RPT-LINE.
040700     MOVE TXN-USERNAME TO RPT-USERNAME.
040800     MOVE TXN-TYPE TO RPT-TYPE.
040900     MOVE TXN-SYMBOL TO RPT-SYMBOL.
041000     MOVE TXN-SHARES TO RPT-SHARES.
041100     IF WS-RESULT-CODE = "00"
041200         MOVE WS-RESULT-AMOUNT TO RPT-AMOUNT
041300     ELSE
041400         MOVE ZERO TO RPT-AMOUNT.
041500     MOVE WS-RESULT-MESSAGE TO RPT-STATUS.
041600     WRITE ACTIVITY-RPT-LINE.
041700 600-EXIT.
041800     EXIT.
041900*****************************************************************
042000*  ADVANCE-DAY - END-OF-DAY PRICE UPDATE, GATED ON UPSI-1 (TKT   *
042100*  STK-0045).  LOADS THE CHANGE-PERCENT TABLE FROM THE OPTIONAL  *
042200*  PRICE-CHANGE-FILE, THEN CALLS FUNDUPSR ONCE FOR THE WHOLE     *
042300*  STOCK TABLE.  A SYMBOL WITH NO ENTRY ON THE FILE GETS A ZERO  *
042400*  CHANGE-PERCENT (NO MOVE, NO PRICE CHANGE).                    *
042500*****************************************************************
042600 700-ADVANCE-DAY.
042700     MOVE ZERO TO WS-CHANGE-PERCENT-TABLE.
042800     MOVE "N" TO WS-PRCH-EOF-SW.
042900     OPEN INPUT PRICE-CHANGE-FILE.
043000     IF WS-PRCH-FILE-STATUS = "35"
043100         SET WS-PRCH-EOF TO TRUE
043200     ELSE
043300         PERFORM 710-READ-PRICE-CHANGE THRU 710-EXIT.
043400     PERFORM 720-POST-ONE-CHANGE-PCT THRU 720-EXIT
043500         UNTIL WS-PRCH-EOF.
043600     IF WS-PRCH-FILE-STATUS NOT = "35"
043700         CLOSE PRICE-CHANGE-FILE.
043800     CALL "FUNDUPSR" USING STOCK-TABLE WS-CHANGE-PERCENT-TABLE
043900         WS-RUN-DATE.
044000 700-EXIT.
044100     EXIT.
044200*****************************************************************
044300 710-READ-PRICE-CHANGE.
044400     READ PRICE-CHANGE-FILE.
044500     IF WS-PRCH-FILE-STATUS = "10"
044600         SET WS-PRCH-EOF TO TRUE.
044700 710-EXIT.
044800     EXIT.
044900*****************************************************************
045000 720-POST-ONE-CHANGE-PCT.
045100     MOVE "N" TO WS-STOCK-FOUND-SW.
045200     MOVE ZERO TO WS-PRCH-SUB.
045300     PERFORM 730-FIND-STOCK-FOR-CHANGE THRU 730-EXIT
045400         VARYING WS-PRCH-SUB FROM 1 BY 1
045500         UNTIL WS-PRCH-SUB > 5
045600            OR WS-STOCK-FOUND.
045700     IF WS-STOCK-FOUND
045800         MOVE PRC-CHANGE-PERCENT TO WS-CHG-PCT(WS-PRCH-SUB).
045900     PERFORM 710-READ-PRICE-CHANGE THRU 710-EXIT.
046000 720-EXIT.
046100     EXIT.
046200*****************************************************************
046300 730-FIND-STOCK-FOR-CHANGE.
046400     IF STK-SYMBOL(WS-PRCH-SUB) = PRC-SYMBOL
046500         SET WS-STOCK-FOUND TO TRUE.
046600 730-EXIT.
046700     EXIT.
046800*****************************************************************
046900*  SAVE-ACCOUNTS - REWRITE THE ACCOUNT MASTER FROM THE TABLE,    *
047000*  WHOLE FILE, NO INCREMENTAL APPEND (TKT STK-0010).             *
047100*****************************************************************
047200 800-SAVE-ACCOUNTS.
047300     OPEN OUTPUT ACCOUNT-FILE.
047400     PERFORM 820-WRITE-ONE-ACCOUNT THRU 820-EXIT
047500         VARYING WS-ACCT-SUB FROM 1 BY 1
047600         UNTIL WS-ACCT-SUB > ACCT-TABLE-COUNT.
047700     CLOSE ACCOUNT-FILE.
047800 800-EXIT.
047900     EXIT.
048000*****************************************************************
048100 820-WRITE-ONE-ACCOUNT.
048150     MOVE ACCT-USERNAME(WS-ACCT-SUB) TO ACCT-USERNAME.
048160     MOVE ACCT-PASSWORD-HASH(WS-ACCT-SUB) TO ACCT-PASSWORD-HASH.
048170     MOVE ACCT-CASH-BALANCE(WS-ACCT-SUB) TO ACCT-CASH-BALANCE.
048180     MOVE ACCT-STATUS-BYTE(WS-ACCT-SUB) TO ACCT-STATUS-BYTE.
048190     MOVE ACCT-OPEN-DATE(WS-ACCT-SUB) TO ACCT-OPEN-DATE.
048200     MOVE ACCT-LAST-ACTIVITY-DATE(WS-ACCT-SUB)
048300         TO ACCT-LAST-ACTIVITY-DATE.
048400     WRITE ACCOUNT-RECORD.
048500 820-EXIT.
048600     EXIT.
048700*****************************************************************
048800*  SAVE-HOLDINGS - REWRITE THE HOLDING MASTER FROM THE TABLE,    *
048900*  DROPPING ANY ROW THAT WAS DEBITED TO ZERO SHARES (TKT         *
049000*  STK-0016 / SELL RULE).                                        *
049100*****************************************************************
049200 810-SAVE-HOLDINGS.
049300     OPEN OUTPUT HOLDING-FILE.
049400     PERFORM 830-WRITE-ONE-HOLDING THRU 830-EXIT
049500         VARYING WS-HOLD-SUB FROM 1 BY 1
049600         UNTIL WS-HOLD-SUB > HOLD-TABLE-COUNT.
049700     CLOSE HOLDING-FILE.
049800 810-EXIT.
049900     EXIT.
050000*****************************************************************
050100 830-WRITE-ONE-HOLDING.
050200     IF HOLD-SHARES(WS-HOLD-SUB) GREATER THAN ZERO
050210         MOVE HOLD-USERNAME(WS-HOLD-SUB) TO HOLD-USERNAME
050220         MOVE HOLD-SYMBOL(WS-HOLD-SUB) TO HOLD-SYMBOL
050230         MOVE HOLD-SHARES(WS-HOLD-SUB) TO HOLD-SHARES
050300         MOVE HOLD-LAST-TRADE-DATE(WS-HOLD-SUB)
050400             TO HOLD-LAST-TRADE-DATE
050500         WRITE HOLDING-RECORD.
050600 830-EXIT.
050700     EXIT.
050800*****************************************************************
050900*  WRITE-ACTIVITY-TRAILER - CONTROL-BREAK SUMMARY AFTER THE      *
051000*  LAST DETAIL LINE.                                             *
051100*****************************************************************
051200 900-WRITE-ACTIVITY-TRAILER.
051300     MOVE SPACES TO ACTIVITY-RPT-TRAILER.
051400     MOVE "RUN TOTALS -->           " TO TRL-HEADING.
051500     MOVE WS-TOTAL-COUNT TO TRL-TOTAL-COUNT.
051600     MOVE WS-BUY-COUNT TO TRL-BUY-COUNT.
051700     MOVE WS-BUY-AMOUNT TO TRL-BUY-AMOUNT.
051800     MOVE WS-SELL-COUNT TO TRL-SELL-COUNT.
051900     MOVE WS-SELL-AMOUNT TO TRL-SELL-AMOUNT.
052000     MOVE WS-REJECT-COUNT TO TRL-REJECT-COUNT.
052100     WRITE ACTIVITY-RPT-TRAILER.
052200 900-EXIT.
052300     EXIT.
052400*****************************************************************
052500*  WRITE-PORTFOLIO-SUMMARY - ONE SECTION PER ACCOUNT IN THE      *
052600*  TABLE: HEADER LINE, ONE LINE PER HELD SYMBOL, ONE TOTAL LINE  *
052700*  (CASH + SUM OF POSITION VALUES).                              *
052800*****************************************************************
052900 950-WRITE-PORTFOLIO-SUMMARY.
053000     OPEN OUTPUT PORTFOLIO-RPT-FILE.
053100     PERFORM 960-WRITE-ONE-ACCT-SECTION THRU 960-EXIT
053200         VARYING WS-ACCT-SUB FROM 1 BY 1
053300         UNTIL WS-ACCT-SUB > ACCT-TABLE-COUNT.
053400     CLOSE PORTFOLIO-RPT-FILE.
053500 950-EXIT.
053600     EXIT.
053700*****************************************************************
053800 960-WRITE-ONE-ACCT-SECTION.
053900     MOVE SPACES TO PORTFOLIO-RPT-LINE.
054000     MOVE "ACCOUNT -->" TO PRT-ACCT-HEADING.
054100     MOVE ACCT-USERNAME(WS-ACCT-SUB) TO PRT-ACCT-USERNAME.
054200     MOVE "CASH BALANCE ->" TO PRT-ACCT-CASH-HEADING.
054300     MOVE ACCT-CASH-BALANCE(WS-ACCT-SUB) TO PRT-ACCT-CASH-BALANCE.
054400     WRITE PORTFOLIO-RPT-LINE.
054500     MOVE ACCT-CASH-BALANCE(WS-ACCT-SUB) TO WS-PORTFOLIO-VALUE.
054600     PERFORM 970-WRITE-ONE-HOLDING-LINE THRU 970-EXIT
054700         VARYING WS-PORT-SUB FROM 1 BY 1
054800         UNTIL WS-PORT-SUB > HOLD-TABLE-COUNT.
054900     MOVE SPACES TO PORTFOLIO-RPT-TOTAL.
055000     MOVE "TOTAL PORTFOLIO VALUE ->" TO PRT-TOTAL-HEADING.
055100     MOVE WS-PORTFOLIO-VALUE TO PRT-TOTAL-VALUE.
055200     WRITE PORTFOLIO-RPT-LINE FROM PORTFOLIO-RPT-TOTAL.
055300 960-EXIT.
055400     EXIT.
055500*****************************************************************
055600*  WRITE-ONE-HOLDING-LINE - ONE LINE PER SYMBOL HELD BY THIS     *
055700*  ACCOUNT, SKIPPING OTHER ACCOUNTS' ROWS AND ZERO-SHARE ROWS.   *
055800*****************************************************************
055900 970-WRITE-ONE-HOLDING-LINE.
056000     IF HOLD-USERNAME(WS-PORT-SUB) = ACCT-USERNAME(WS-ACCT-SUB)
056100       AND HOLD-SHARES(WS-PORT-SUB) GREATER THAN ZERO
056200         PERFORM 980-FIND-STOCK-FOR-HOLDING THRU 980-EXIT
056300         MOVE SPACES TO PORTFOLIO-RPT-HOLDING
056400         MOVE HOLD-SYMBOL(WS-PORT-SUB) TO PRH-SYMBOL
056450         MOVE HOLD-SHARES(WS-PORT-SUB) TO PRH-SHARES
056500         PERFORM 975-SET-HOLDING-VALUE THRU 975-EXIT
057600         WRITE PORTFOLIO-RPT-LINE FROM PORTFOLIO-RPT-HOLDING.
057700 970-EXIT.
057800     EXIT.
057900*****************************************************************
057910*  SET-HOLDING-VALUE - PRICE AND POSITION VALUE FOR THE LINE     *
057920*  JUST BUILT.  A SYMBOL NO LONGER ON THE STOCK TABLE (SHOULD    *
057930*  NEVER HAPPEN) PRICES AT ZERO RATHER THAN ABEND THE RUN.       *
057940*****************************************************************
057950 975-SET-HOLDING-VALUE.
057960     IF WS-STOCK-FOUND
057970         MOVE STK-PRICE(WS-RESULT-STOCK-SUB) TO PRH-PRICE
057980         COMPUTE WS-PORT-VALUE ROUNDED =
057990             STK-PRICE(WS-RESULT-STOCK-SUB) *
058000             HOLD-SHARES(WS-PORT-SUB)
058010         MOVE WS-PORT-VALUE TO PRH-POSITION-VALUE
058020         ADD WS-PORT-VALUE TO WS-PORTFOLIO-VALUE
058030     ELSE
058040         MOVE ZERO TO PRH-PRICE
058050         MOVE ZERO TO PRH-POSITION-VALUE.
058060 975-EXIT.
058070     EXIT.
058080*****************************************************************
058090*  FIND-STOCK-FOR-HOLDING - RESOLVE THE CURRENT PRICE FOR THE    *
058100*  HELD SYMBOL (TABLE SEARCH, SAME IDIOM AS FUNDPRSR).           *
058200*****************************************************************
058300 980-FIND-STOCK-FOR-HOLDING.
058400     MOVE "N" TO WS-STOCK-FOUND-SW.
058500     MOVE ZERO TO WS-RESULT-STOCK-SUB.
058600     PERFORM 990-TEST-ONE-STOCK THRU 990-EXIT
058700         VARYING WS-RESULT-STOCK-SUB FROM 1 BY 1
058800         UNTIL WS-RESULT-STOCK-SUB > 5
058900            OR WS-STOCK-FOUND.
059000 980-EXIT.
059100     EXIT.
059200*****************************************************************
059300 990-TEST-ONE-STOCK.
059400     IF STK-SYMBOL(WS-RESULT-STOCK-SUB) = HOLD-SYMBOL(WS-PORT-SUB)
059500         SET WS-STOCK-FOUND TO TRUE.
059600 990-EXIT.
059700     EXIT.
059800*****************************************************************
