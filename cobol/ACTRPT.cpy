000100******************************************************************
000200*    ACTRPT.CPY                                                  *
000300*    TRANSACTION ACTIVITY REPORT LINE - ONE DETAIL LINE PER      *
000400*    TRANSACTION PROCESSED, PLUS A TRAILING CONTROL-BREAK        *
000500*    SUMMARY BLOCK WRITTEN AFTER THE LAST DETAIL LINE.           *
000600******************************************************************
000700*    MAINT LOG                                                   *
000800*    YYMMDD  INIT  TKT        DESCRIPTION                        *
000900*    900614  RFH   RPT-0001   ORIGINAL DETAIL LINE LAYOUT        *
001000*    900829  RFH   RPT-0004   ADDED CONTROL-BREAK TRAILER GROUP  *
001100******************************************************************
001200 01  ACTIVITY-RPT-LINE.
001300     05  RPT-USERNAME               PIC X(20).
001400     05  FILLER                     PIC X(01) VALUE SPACE.
001500     05  RPT-TYPE                   PIC X(04).
001600     05  FILLER                     PIC X(01) VALUE SPACE.
001700     05  RPT-SYMBOL                 PIC X(05).
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001900     05  RPT-SHARES                 PIC ZZZZZZ9.
002000     05  FILLER                     PIC X(01) VALUE SPACE.
002100     05  RPT-AMOUNT                 PIC ZZZZZZZZ9.99.
002200     05  FILLER                     PIC X(01) VALUE SPACE.
002300     05  RPT-STATUS                 PIC X(30).
002400     05  FILLER                     PIC X(05).
002500 01  ACTIVITY-RPT-TRAILER REDEFINES ACTIVITY-RPT-LINE.
002600     05  TRL-HEADING                PIC X(25).
002700     05  TRL-TOTAL-COUNT            PIC ZZZZZ9.
002800     05  FILLER                     PIC X(01).
002900     05  TRL-BUY-COUNT              PIC ZZZZZ9.
003000     05  FILLER                     PIC X(01).
003100     05  TRL-BUY-AMOUNT             PIC ZZZZZZZZ9.99.
003200     05  FILLER                     PIC X(01).
003300     05  TRL-SELL-COUNT             PIC ZZZZZ9.
003400     05  FILLER                     PIC X(01).
003500     05  TRL-SELL-AMOUNT            PIC ZZZZZZZZ9.99.
003600     05  FILLER                     PIC X(01).
003700     05  TRL-REJECT-COUNT           PIC ZZZZZ9.
003800     05  FILLER                     PIC X(10).
003900******************************************************************
