000100*****************************************************************
000200*  (c) 1988, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/BUYSR.cbl  $Revision: 2.3 $"      *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  880214  RFH   STK-0001   ORIGINAL ON-LINE BUYSR ATMI SERVICE  *
001300*  890308  RFH   STK-0009   REPOINTED AT ACCOUNT MASTER          *
001400*  910815  RFH   STK-0021   SUPPORT HOLDINGS TABLE, NOT CUSTFILE *
001500*  930602  DLW   STK-0035   REWRITTEN AS NIGHTLY BATCH SUBPGM -  *
001600*                           DROPPED TPSVCSTART/TPRETURN, CALLED  *
001700*                           DIRECTLY FROM STKBATCH PER TXN.      *
001800*  981104  DLW   STK-0058   Y2K - HOLD-LAST-TRADE-DATE TO CCYY   *
001900*                           STORAGE (SEE HOLDTAB.CPY)            *
002000*  020730  JMK   STK-0066   ROUNDED TOTAL-COST PER AUDIT FINDING *
002050*  021118  JMK   STK-0071   REJECT-BUY MESSAGE WAS BUILT WITH A  *
002060*                           STRING INTO AN ALREADY-FULL 30-BYTE  *
002070*                           FIELD, DROPPING THE SECOND HALF OF   *
002080*                           THE TEXT - COLLAPSED TO ONE LITERAL. *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. BUYSR.
002400 AUTHOR. R F HALVORSEN.
002500 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
002600 DATE-WRITTEN. 02/14/88.
002700 DATE-COMPILED. 07/30/02.
002800 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
002900*****************************************************************
003000*  PURPOSE - APPLY THE BUY RULE FOR ONE TRANSACTION-RECORD.      *
003100*  CALLED ONCE PER "BUY " TRANSACTION FROM STKBATCH AFTER        *
003200*  STKBATCH HAS RESOLVED THE STOCK SUBSCRIPT (FUNDPRSR) AND      *
003300*  THE ACCOUNT SUBSCRIPT.  COMPUTES TOTAL-COST, CHECKS CASH,     *
003400*  POSTS THE CASH DEBIT AND THE HOLDING CREDIT.                  *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. USL-486.
003900 OBJECT-COMPUTER. USL-486.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS BUYSR-TRACE-SWITCH.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*****************************************************************
004600*  WORK AREA                                                     *
004700*****************************************************************
004800 01  BUYSR-WORK-AREA.
004900     05  WS-TOTAL-COST              PIC S9(09)V99 COMP-3.
005000     05  WS-TOTAL-COST-X REDEFINES WS-TOTAL-COST
005100                                    PIC X(06).
005200     05  WS-NEW-BALANCE             PIC S9(09)V99 COMP-3.
005300     05  WS-HOLD-SUB                PIC S9(04) COMP VALUE ZERO.
005400     05  WS-HOLD-FOUND-SW           PIC X(01) VALUE "N".
005500         88  WS-HOLD-FOUND                     VALUE "Y".
005600     05  FILLER                     PIC X(08).
005700*****************************************************************
005800*  MESSAGE TEXT - SAME WORDING THE OLD ON-LINE BUYSR WROTE TO    *
005900*  USERLOG, NOW WRITTEN TO THE ACTIVITY REPORT BY STKBATCH.      *
006000*****************************************************************
006100 01  BUYSR-MESSAGES.
006200     05  MSG-INSUFFICIENT-FUNDS     PIC X(30) VALUE
006300         "Error: Insufficient funds.    ".
006600     05  MSG-POSTED                 PIC X(30) VALUE
006700         "Posted                        ".
006800*****************************************************************
006900 LINKAGE SECTION.
007000     COPY STOCKTAB.
007100 01  LK-STOCK-SUB                   PIC S9(04) COMP.
007200     COPY ACCTTAB.
007300 01  LK-ACCT-SUB                    PIC S9(04) COMP.
007400     COPY HOLDTAB.
007500     COPY TRANXN.
008000 01  LK-RESULT-CODE                 PIC X(02).
008100 01  LK-RESULT-AMOUNT               PIC S9(09)V99 COMP-3.
008200 01  LK-RESULT-MESSAGE              PIC X(30).
008300*****************************************************************
008400 PROCEDURE DIVISION USING STOCK-TABLE LK-STOCK-SUB
008500         ACCOUNT-TABLE LK-ACCT-SUB HOLDING-TABLE
008600         TRANSACTION-RECORD LK-RESULT-CODE LK-RESULT-AMOUNT
008700         LK-RESULT-MESSAGE.
008800*****************************************************************
008900 000-MAIN-LOGIC.
009000     MOVE SPACES TO LK-RESULT-MESSAGE.
009100     MOVE "00" TO LK-RESULT-CODE.
009200     PERFORM 100-COMPUTE-COST THRU 100-EXIT.
009300     IF ACCT-CASH-BALANCE(LK-ACCT-SUB) NOT LESS THAN WS-TOTAL-COST
009400         PERFORM 200-POST-BUY THRU 200-EXIT
009500     ELSE
009600         PERFORM 900-REJECT-BUY THRU 900-EXIT.
009700     GOBACK.
009800*****************************************************************
009900*  COMPUTE-COST - BUY RULE: TOTAL-COST = PRICE * SHARES,         *
010000*  2 DECIMALS, ROUNDED HALF-UP, PACKED-DECIMAL THROUGHOUT.       *
010100*****************************************************************
010200 100-COMPUTE-COST.
010300     COMPUTE WS-TOTAL-COST ROUNDED =
010400         STK-PRICE(LK-STOCK-SUB) *
010500         TXN-SHARES IN TRANSACTION-RECORD.
010600 100-EXIT.
010700     EXIT.
010800*****************************************************************
010900*  POST-BUY - DEBIT CASH, CREDIT THE HOLDING.  MIRRORS THE       *
011000*  OLD ON-LINE BUYSR "RECORD EXISTS, UPDATE IT / RECORD DOES     *
011100*  NOT EXIST, ADD IT" FILE-STATUS BRANCH, REWORKED AS A TABLE    *
011200*  SEARCH SINCE HOLDINGS NOW LIVE IN THE IN-MEMORY TABLE.        *
011300*****************************************************************
011400 200-POST-BUY.
011500     COMPUTE WS-NEW-BALANCE =
011600         ACCT-CASH-BALANCE(LK-ACCT-SUB) - WS-TOTAL-COST.
011700     MOVE WS-NEW-BALANCE TO ACCT-CASH-BALANCE(LK-ACCT-SUB).
011800     MOVE "N" TO WS-HOLD-FOUND-SW.
011900     MOVE ZERO TO WS-HOLD-SUB.
012000     PERFORM 210-FIND-HOLDING THRU 210-EXIT
012100         VARYING WS-HOLD-SUB FROM 1 BY 1
012200         UNTIL WS-HOLD-SUB > HOLD-TABLE-COUNT
012300            OR WS-HOLD-FOUND.
012400     IF WS-HOLD-FOUND
012500         PERFORM 220-UPDATE-HOLDING THRU 220-EXIT
012600     ELSE
012700         PERFORM 230-ADD-HOLDING THRU 230-EXIT.
012800     MOVE "00" TO LK-RESULT-CODE.
012900     MOVE WS-TOTAL-COST TO LK-RESULT-AMOUNT.
013000     MOVE MSG-POSTED TO LK-RESULT-MESSAGE.
013100 200-EXIT.
013200     EXIT.
013300*****************************************************************
013400 210-FIND-HOLDING.
013500     IF HOLD-USERNAME(WS-HOLD-SUB) =
013600                 TXN-USERNAME IN TRANSACTION-RECORD
013700       AND HOLD-SYMBOL(WS-HOLD-SUB) =
013800                 TXN-SYMBOL IN TRANSACTION-RECORD
013900         SET WS-HOLD-FOUND TO TRUE.
014000 210-EXIT.
014100     EXIT.
014200*****************************************************************
014300 220-UPDATE-HOLDING.
014400     ADD TXN-SHARES IN TRANSACTION-RECORD
014500         TO HOLD-SHARES(WS-HOLD-SUB).
014600     MOVE TXN-RUN-DATE IN TRANSACTION-RECORD
014700         TO HOLD-LAST-TRADE-DATE(WS-HOLD-SUB).
014800 220-EXIT.
014900     EXIT.
015000*****************************************************************
015100 230-ADD-HOLDING.
015200     ADD 1 TO HOLD-TABLE-COUNT.
015300     MOVE TXN-USERNAME IN TRANSACTION-RECORD
015400         TO HOLD-USERNAME(HOLD-TABLE-COUNT).
015500     MOVE TXN-SYMBOL IN TRANSACTION-RECORD
015600         TO HOLD-SYMBOL(HOLD-TABLE-COUNT).
015700     MOVE TXN-SHARES IN TRANSACTION-RECORD
015800         TO HOLD-SHARES(HOLD-TABLE-COUNT).
015900     MOVE TXN-RUN-DATE IN TRANSACTION-RECORD
016000         TO HOLD-LAST-TRADE-DATE(HOLD-TABLE-COUNT).
016100 230-EXIT.
016200     EXIT.
016300*****************************************************************
016400*  REJECT-BUY - CASH SHORT, NO POSTING.                          *
016500*****************************************************************
016600 900-REJECT-BUY.
016700     MOVE "10" TO LK-RESULT-CODE.
016800     MOVE ZERO TO LK-RESULT-AMOUNT.
016900     MOVE MSG-INSUFFICIENT-FUNDS TO LK-RESULT-MESSAGE.
017200 900-EXIT.
017300     EXIT.
017400*****************************************************************
