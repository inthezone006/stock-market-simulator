000100*****************************************************************
000200*  (c) 1988, 2002  BILLPRO BROKERAGE DATA PROCESSING             *
000300*                                                                *
000400*  THIS SOURCE IS THE UNPUBLISHED PROPRIETARY PROPERTY OF        *
000500*  BILLPRO BROKERAGE.  NO DISTRIBUTION OUTSIDE THE DP            *
000600*  DEPARTMENT WITHOUT MANAGER APPROVAL.                          *
000700*                                                                *
000800*  #IDENT "@(#) stockapp/batch/FUNDPRSR.cbl  $Revision: 1.9 $"   *
000900*****************************************************************
001000*  CHANGE LOG                                                    *
001100*  YYMMDD  INIT  TKT        DESCRIPTION                          *
001200*  880214  RFH   STK-0002   ORIGINAL ON-LINE FUNDPRSR ATMI       *
001300*                           SERVICE AGAINST INDEXED QUOTE-FILE.  *
001400*  930602  DLW   STK-0036   REWRITTEN AS NIGHTLY BATCH SUBPGM -  *
001500*                           DROPPED TPSVCSTART/TPRETURN, LOOKS   *
001600*                           UP STOCK-TABLE IN MEMORY INSTEAD OF  *
001700*                           READING QUOTE-FILE.  TABLE SEARCH    *
001800*                           IDIOM PER W00-SECTION HOUSE STYLE.   *
001900*  981104  DLW   STK-0059   Y2K REVIEW - NO DATE FIELDS HANDLED  *
002000*                           HERE, NO CHANGE REQUIRED.            *
002050*  020730  JMK   STK-0067   REVIEWED WITH FUNDUPSR/BUYSR/SELLSR  *
002060*                           FOR THE PRICE-CHANGE-FILE PROJECT -  *
002070*                           NO CHANGE REQUIRED IN THIS MODULE.   *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. FUNDPRSR.
002400 AUTHOR. R F HALVORSEN.
002500 INSTALLATION. BILLPRO BROKERAGE DATA PROCESSING.
002600 DATE-WRITTEN. 02/14/88.
002700 DATE-COMPILED. 07/30/02.
002800 SECURITY. COMPANY CONFIDENTIAL - DP DEPARTMENT USE ONLY.
002900*****************************************************************
003000*  PURPOSE - RESOLVE A TICKER SYMBOL TO ITS SUBSCRIPT IN THE     *
003100*  IN-MEMORY STOCK-TABLE.  CALLED BY STKBATCH ONCE PER           *
003200*  TRANSACTION-RECORD BEFORE HANDING OFF TO BUYSR/SELLSR.        *
003300*  TABLE IS SMALL (5 ENTRIES) SO A STRAIGHT SERIAL SEARCH IS     *
003400*  USED - NO SEARCH VERB, HOUSE STYLE PREDATES IT HERE.          *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. USL-486.
003900 OBJECT-COMPUTER. USL-486.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS FUNDPRSR-TRACE-SWITCH.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*****************************************************************
004600*  W00-SECTION - WORK AREA                                       *
004700*****************************************************************
004800 01  W00-FUNDPRSR-WORK-AREA.
004900     05  W00-STOCK-SUB              PIC S9(04) COMP VALUE ZERO.
004950     05  W00-STOCK-SUB-X REDEFINES W00-STOCK-SUB
004960                                    PIC X(02).
005000     05  W00-FOUND-SW               PIC X(01) VALUE "N".
005100         88  W00-FOUND                         VALUE "Y".
005200     05  FILLER                     PIC X(08).
005300*****************************************************************
005400 LINKAGE SECTION.
005500     COPY STOCKTAB.
005700 01  LK-SEARCH-SYMBOL               PIC X(05).
005800 01  LK-RESULT-STOCK-SUB            PIC S9(04) COMP.
005900 01  LK-RESULT-CODE                 PIC X(02).
006000*****************************************************************
006100 PROCEDURE DIVISION USING STOCK-TABLE LK-SEARCH-SYMBOL
006200         LK-RESULT-STOCK-SUB LK-RESULT-CODE.
006300*****************************************************************
006400 000-MAIN-LOGIC.
006500     MOVE ZERO TO LK-RESULT-STOCK-SUB.
006600     MOVE "N" TO W00-FOUND-SW.
006700     MOVE ZERO TO W00-STOCK-SUB.
006800     PERFORM 100-SEARCH-TABLE THRU 100-EXIT
006900         VARYING W00-STOCK-SUB FROM 1 BY 1
007000         UNTIL W00-STOCK-SUB > 5
007100            OR W00-FOUND.
007200     IF W00-FOUND
007300         MOVE W00-STOCK-SUB TO LK-RESULT-STOCK-SUB
007400         MOVE "00" TO LK-RESULT-CODE
007500     ELSE
007600         MOVE "20" TO LK-RESULT-CODE.
007700     GOBACK.
007800*****************************************************************
007900*  SEARCH-TABLE - ONE PASS OF THE SERIAL SEARCH.                 *
008000*****************************************************************
008100 100-SEARCH-TABLE.
008200     IF STK-SYMBOL(W00-STOCK-SUB) = LK-SEARCH-SYMBOL
008300         SET W00-FOUND TO TRUE.
008400 100-EXIT.
008500     EXIT.
008600*****************************************************************
